000010*******************************************                               
000020*                                          *                              
000030*  Record Definition For Employee         *                               
000040*           Master File                   *                               
000050*     Uses Emp-Id as key, ascending       *                               
000060*******************************************                               
000070* File size 155 bytes.                                                    
000080*                                                                         
000090* 09/02/26 vbc - 1.00 Created - first cut for the payslip                 
000100*                     calculation suite.                                  
000110* 11/02/26 vbc -   .01 Emp-Monthly-Hours added - base hourly              
000120*                     rate is derived from salary / hours                 
000130*                     when the request carries no override.               
000140* 14/02/26 vbc -   .02 Emp-Salary changed to comp-3, the packed           
000150*                     idiom wspyded.cob's rate fields use - was           
000160*                     plain display, out of step with the rest            
000170*                     of the suite's money fields.                        
000180*                                                                         
000190 01  PY-Employee-Record.                                                  
000200     03  Emp-Id            pic 9(10).                                     
000210     03  Emp-Name          pic x(40).                                     
000220     03  Emp-Email         pic x(40).                                     
000230*                                            ccyymmdd                     
000240     03  Emp-Birth-Date    pic 9(8).                                      
000250     03  Emp-Job-Title     pic x(30).                                     
000260     03  Emp-Salary        pic s9(10)v99  comp-3.                         
000270*                                            contracted hrs/month         
000280*                                            eg 220                       
000290     03  Emp-Monthly-Hours pic 9(3).                                      
000300     03  Emp-Dept-Id       pic 9(10).                                     
000310     03  filler            pic x(07).                                     
