000010*******************************************                               
000020*                                          *                              
000030*  Record Definition For Department       *                               
000040*           Master File                   *                               
000050*     Uses Dept-Id as key                 *                               
000060*******************************************                               
000070* File size 56 bytes.                                                     
000080*                                                                         
000090* 09/02/26 vbc - 1.00 Created.                                            
000100*                                                                         
000110 01  PY-Department-Record.                                                
000120     03  Dept-Id           pic 9(10).                                     
000130*                                            required, non-blank          
000140     03  Dept-Name         pic x(40).                                     
000150     03  filler            pic x(06).                                     
