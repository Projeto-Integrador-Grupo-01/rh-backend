000010* select clause for the Calculation Request file.                         
000020* 09/02/26 vbc - 1.00 Created.                                            
000030*                                                                         
000040    SELECT PY-Calc-Request-File ASSIGN       CALC-REQUEST                 
000050                                 ORGANIZATION LINE SEQUENTIAL             
000060                                 STATUS       PY-Req-Status.              
