000010****************************************************************          
000020*                 Payslip Calculation Engine                   *          
000030*                                                               *         
000040*           Uses RW (Report writer for prints)                 *          
000050*                                                               *         
000060****************************************************************          
000070*                                                                         
000080 IDENTIFICATION          DIVISION.                                        
000090*================================                                         
000100*                                                                         
000110     PROGRAM-ID.       PYCALC.                                            
000120*                                                                         
000130     AUTHOR.           Vincent B Coen FBCS, FIDM, FIDPM.                  
000140*                                                                         
000150     INSTALLATION.     Applewood Computers, Hatfield, Herts.              
000160*                                                                         
000170     DATE-WRITTEN.     14/03/85.                                          
000180*                                                                         
000190     DATE-COMPILED.                                                       
000200*                                                                         
000210     SECURITY.         Copyright (C) 2026 & later, Vincent Bryan C        
000220*                      Distributed under the GNU General Public           
000230*                      License.  See the file COPYING for details.        
000240*                                                                         
000250*    Remarks.          Monthly payslip calculation batch.  Reads          
000260*                      one calculation request per employee to be         
000270*                      paid, looks the employee up on an in-memory        
000280*                      copy of the employee master (binary search,        
000290*                      master held Emp-Id ascending), computes the        
000300*                      payslip (overtime, INSS, IRRF, net) and            
000310*                      writes one PAYSLIP-OUT record plus a               
000320*                      printed detail line per payslip, with a            
000330*                      control-totals footing.                            
000340*                                                                         
000350*    Version.          See Prog-Name in WS.                               
000360*                                                                         
000370*    Called Modules.   None.                                              
000380*                                                                         
000390*    Functions Used.   None - see PERIOD note below.                      
000400*                                                                         
000410*    Files used :                                                         
000420*                      EMPLOYEE-MASTER.  Employee master, Emp-Id          
000430*                                        ascending.                       
000440*                      CALC-REQUEST.     One record per employee          
000450*                                        to be paid.                      
000460*                      PAYSLIP-OUT.      One payslip record per           
000470*                                        request.                         
000480*                      REPORT-OUT.       Printable payslip and            
000490*                                        control report.                  
000500*                                                                         
000510*    Error messages used.                                                 
000520*                      PC001 - PC004.                                     
000530*                                                                         
000540* Changes:                                                                
000550* 14/03/85 vbc - 1.0.00 Created - first cut of the payslip run,           
000560*                       flat-rate deduction only, no tax brackets.        
000570* 02/09/87 djp -    .01 Added overtime, calculated at time and a          
000580*                       half for hours over the standard working          
000590*                       week.                                             
000600* 21/11/91 rjt -    .02 Added the PAYSLIP-OUT record so the new           
000610*                       cheque-print suite could pick up payslips         
000620*                       without re-keying.                                
000630* 18/04/95 mjw -    .03 Added a low/high pay-band deduction table,        
000640*                       replacing the old flat-rate deduction.            
000650* 11/09/98 vbc -    .04 Y2K readiness - widened the run-date              
000660*                       working storage to hold a four-digit year;        
000670*                       century checked against the system date on        
000680*                       start-up.                                         
000690* 23/05/03 djp -    .05 Added the CALC-REQUEST file so a run no           
000700*                       longer needs an operator-keyed employee           
000710*                       list.                                             
000720* 07/02/11 rjt -    .06 Added e-mail address to the employee              
000730*                       master lookup so reject lines could be            
000740*                       mailed out.                                       
000750* 09/02/26 vbc - 1.1.00 Major rewrite - re-based the read-loop and        
000760*                       Report Writer shape on pyrgstr, the old           
000770*                       check-register report; replaced the old           
000780*                       pay-band table with the INSS/IRRF                 
000790*                       progressive bracket routines.                     
000800* 10/02/26 vbc -    .01 Added the employee master load/validate           
000810*                       pass and the INSS/IRRF bracket routines.          
000820* 12/02/26 vbc -    .02 Case note: no intrinsic FUNCTIONs in this         
000830*                       program by house rule for this era -              
000840*                       rounding is by COMPUTE ... ROUNDED                
000850*                       throughout.                                       
000860* 13/02/26 vbc -    .03 Fault call - INSS ceiling was computing           
000870*                       the top bracket rate against the raw              
000880*                       gross instead of capping at the bracket 4         
000890*                       limit first - every employee over the             
000900*                       ceiling was overtaxed.  Added WS-Inss-Base        
000910*                       to hold the capped figure used in the             
000920*                       bracket multiply.                                 
000930* 15/02/26 vbc -    .04 Wired the SW-TEST-RUN switch (UPSI-0,             
000940*                       envdiv.cob) into the payslip write - a            
000950*                       test run now proves itself on the                 
000960*                       printed report without updating                   
000970*                       PAYSLIP-OUT.                                      
000980*                                                                         
000990******************************************************************        
001000* Copyright Notice.                                                       
001010* ****************                                                        
001020*                                                                         
001030* This notice supersedes all prior copyright notices & was                
001040* updated 2024-04-16.                                                     
001050*                                                                         
001060* These files and programs are part of the Applewood Computers            
001070* Accounting System and is Copyright (c) Vincent B Coen.                  
001080* 1976-2026 and later.                                                    
001090*                                                                         
001100* This program is now free software; you can redistribute it              
001110* and/or modify it under the terms listed here and of the GNU             
001120* General Public License as published by the Free Software                
001130* Foundation; version 3 and later as revised for PERSONAL USAGE           
001140* ONLY and that includes for use within a business but EXCLUDES           
001150* repackaging or for Resale, Rental or Hire in ANY way.                   
001160*                                                                         
001170* Persons interested in repackaging, redevelopment for the                
001180* purpose of resale or distribution in a rental or hire mode must         
001190* get in touch with the copyright with your commercial plans and          
001200* proposals to vbcoen@gmail.com.                                          
001210*                                                                         
001220* ACAS is distributed in the hope that it will be useful, but             
001230* WITHOUT ANY WARRANTY; without even the implied warranty of              
001240* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the           
001250* GNU General Public License for more details. If it breaks, you          
001260* own both pieces but I will endeavour to fix it, providing you           
001270* tell me about the problem.                                              
001280*                                                                         
001290* You should have received a copy of the GNU General Public               
001300* License along with ACAS; see the file COPYING.  If not, write           
001310* to the Free Software Foundation, 59 Temple Place, Suite 330,            
001320* Boston, MA 02111-1307 USA.                                              
001330*                                                                         
001340******************************************************************        
001350*                                                                         
001360 ENVIRONMENT             DIVISION.                                        
001370*================================                                         
001380*                                                                         
001390 COPY "envdiv.cob".                                                       
001400 INPUT-OUTPUT            SECTION.                                         
001410 FILE-CONTROL.                                                            
001420 COPY "selpyemp.cob".                                                     
001430 COPY "selpyreq.cob".                                                     
001440 COPY "selpyslp.cob".                                                     
001450 COPY "selprint.cob".                                                     
001460*                                                                         
001470 DATA                    DIVISION.                                        
001480*================================                                         
001490*                                                                         
001500 FILE SECTION.                                                            
001510*                                                                         
001520 COPY "fdpyemp.cob".                                                      
001530 COPY "fdpyreq.cob".                                                      
001540 COPY "fdpyslp.cob".                                                      
001550*                                                                         
001560 FD  Print-File                                                           
001570     REPORT IS Payslip-Report.                                            
001580*                                                                         
001590 WORKING-STORAGE SECTION.                                                 
001600*-----------------------                                                  
001610 77  Prog-Name            pic x(17)                                       
001620                          value "PYCALC  (1.1.04)".                       
001630*                                                                         
001640 COPY "wspytax.cob".                                                      
001650*                                                                         
001660 01  WS-Data.                                                             
001670     03  PY-Emp-Status     pic xx         value "00".                     
001680     03  PY-Req-Status     pic xx         value "00".                     
001690     03  PY-Slp-Status     pic xx         value "00".                     
001700     03  PY-Prt-Status     pic xx         value "00".                     
001710     03  WS-Rec-Cnt        binary-long unsigned value zero.               
001720     03  WS-Paid-Cnt       binary-long unsigned value zero.               
001730     03  WS-Reject-Cnt     binary-long unsigned value zero.               
001740     03  WS-Emp-Reject-Cnt binary-long unsigned value zero.               
001750     03  WS-Page-Lines     binary-char unsigned value 56.                 
001760     03  WS-Emp-Eof-Sw     pic x          value "N".                      
001770         88  Emp-Eof                      value "Y".                      
001780     03  WS-Req-Eof-Sw     pic x          value "N".                      
001790         88  Req-Eof                      value "Y".                      
001800     03  FILLER            pic x(02)      value spaces.                   
001810*                                                                         
001820*   Binary-searchable in-memory copy of the employee master -             
001830*   loaded once at start of run, Emp-Id ascending as delivered.           
001840*                                                                         
001850 01  WS-Employee-Table.                                                   
001860     03  WS-Emp-Count      binary-long unsigned value zero.               
001870     03  WS-Emp-Entry      OCCURS 1 TO 20000 TIMES                        
001880                            DEPENDING ON WS-Emp-Count                     
001890                            ASCENDING KEY IS WS-Tab-Emp-Id                
001900                            INDEXED BY Emp-Idx.                           
001910         05  WS-Tab-Emp-Id         pic 9(10).                             
001920         05  WS-Tab-Emp-Name       pic x(40).                             
001930         05  WS-Tab-Emp-Salary     pic s9(10)v99 comp-3.                  
001940         05  WS-Tab-Emp-Mth-Hours  pic 9(3).                              
001950         05  FILLER                pic x(07).                             
001960*                                                                         
001970*   Rate/amount fields held packed decimal (comp-3), the house            
001980*   idiom carried over from wspyded.cob's FWT bracket fields.             
001990*                                                                         
002000 01  WS-Calc-Work.                                                        
002010     03  WS-Hourly-Rate    pic s9(7)v99   comp-3 value zero.              
002020     03  WS-Ot-Rate        pic s9(7)v99   comp-3 value zero.              
002030     03  WS-Ot-Total       pic s9(9)v99   comp-3 value zero.              
002040     03  WS-Gross-With-Ot  pic s9(10)v99  comp-3 value zero.              
002050     03  WS-Inss           pic s9(9)v99   comp-3 value zero.              
002060     03  WS-Irrf-Base      pic s9(10)v99  comp-3 value zero.              
002070     03  WS-Irrf           pic s9(9)v99   comp-3 value zero.              
002080     03  WS-Extra-Deduct   pic s9(9)v99   comp-3 value zero.              
002090     03  WS-Total-Deduct   pic s9(9)v99   comp-3 value zero.              
002100     03  WS-Net-Salary     pic s9(10)v99  comp-3 value zero.              
002110     03  WS-Rate-Fraction  pic s9(3)v9(6) comp-3 value zero.              
002120     03  WS-Bracket-Amt    pic s9(10)v99  comp-3 value zero.              
002130     03  WS-Inss-Base      pic s9(10)v99  comp-3 value zero.              
002140     03  WS-Sub            binary-char unsigned value zero.               
002150     03  FILLER            pic x(03)      value spaces.                   
002160*                                                                         
002170*   Control-total accumulators - 2 decimal places throughout,             
002180*   packed decimal to match the working fields they are summed            
002190*   from.                                                                 
002200*                                                                         
002210 01  WS-Totals.                                                           
002220     03  WS-Tot-Gross      pic s9(10)v99  comp-3 value zero.              
002230     03  WS-Tot-Inss       pic s9(9)v99   comp-3 value zero.              
002240     03  WS-Tot-Irrf       pic s9(9)v99   comp-3 value zero.              
002250     03  WS-Tot-Deduct     pic s9(9)v99   comp-3 value zero.              
002260     03  WS-Tot-Net        pic s9(10)v99  comp-3 value zero.              
002270     03  FILLER            pic x(03)      value spaces.                   
002280*                                                                         
002290*   Run date, classic 6-digit ACCEPT FROM DATE - WS-Run-Date6             
002300*   below is the same bytes seen as one number, for the banner.           
002310*                                                                         
002320 01  WS-Run-Date.                                                         
002330     03  WS-Run-Yy         pic 99.                                        
002340     03  WS-Run-Mm         pic 99.                                        
002350     03  WS-Run-Dd         pic 99.                                        
002360     03  FILLER            pic x(02)      value spaces.                   
002370 01  WS-Run-Date6  redefines WS-Run-Date                                  
002380                             pic 9(6).                                    
002390*                                                                         
002400 01  Error-Messages.                                                      
002410     03  PC001           pic x(30)                                        
002420                        value "PC001 Employee Master down".               
002430     03  PC002           pic x(30)                                        
002440                        value "PC002 Calc Request down".                  
002450     03  PC003           pic x(30)                                        
002460                        value "PC003 Emp id not on master".               
002470     03  PC004           pic x(30)                                        
002480                        value "PC004 Emp master rejected".                
002490     03  FILLER          pic x(02)      value spaces.                     
002500*                                                                         
002510 REPORT SECTION.                                                          
002520***************                                                           
002530*                                                                         
002540 RD  Payslip-Report                                                       
002550     CONTROL      FINAL                                                   
002560     PAGE LIMIT   WS-Page-Lines                                           
002570     HEADING      1                                                       
002580     FIRST DETAIL 5                                                       
002590     LAST  DETAIL WS-Page-Lines.                                          
002600*                                                                         
002610 01  Report-Head  TYPE PAGE HEADING.                                      
002620     03  LINE  1.                                                         
002630         05  COL   1      pic x(17)   source Prog-Name.                   
002640         05  COL  51      pic x(22)                                       
002650                          value "Payslip Calc Engine".                    
002660         05  COL 124      pic x(5)    value "Page ".                      
002670         05  COL 129      pic zz9     source Page-Counter.                
002680     03  LINE  3.                                                         
002690         05  COL  53      pic x(25)                                       
002700                          value "Payslip Control Report".                 
002710     03  LINE  5.                                                         
002720         05  COL   1                  value "Emp Id".                     
002730         05  COL  14                  value "Gross Salary".               
002740         05  COL  30                  value "Ot Rate".                    
002750         05  COL  42                  value "Ot Total".                   
002760         05  COL  55                  value "Inss".                       
002770         05  COL  66                  value "Irrf".                       
002780         05  COL  78                  value "Tot Deduct".                 
002790         05  COL  93                  value "Net Salary".                 
002800         05  FILLER   COL 108  pic x(10)  value spaces.                   
002810*                                                                         
002820 01  Payslip-Detail TYPE IS DETAIL.                                       
002830     03  LINE + 1.                                                        
002840         05  COL   1     pic z(9)9    source Pay-Emp-Id.                  
002850         05  COL  12     pic z(9)9.99                                     
002860                          source Pay-Gross-Salary.                        
002870         05  COL  29     pic z(6)9.99                                     
002880                          source Pay-Ot-Rate.                             
002890         05  COL  43     pic z(8)9.99                                     
002900                          source Pay-Ot-Total.                            
002910         05  COL  57     pic z(8)9.99                                     
002920                          source Pay-Inss.                                
002930         05  COL  68     pic z(8)9.99                                     
002940                          source Pay-Irrf.                                
002950         05  COL  79     pic z(8)9.99                                     
002960                          source Pay-Total-Deduct.                        
002970         05  COL  92     pic z(9)9.99                                     
002980                          source Pay-Net-Salary.                          
002990         05  FILLER   COL 108  pic x(10)  value spaces.                   
003000*                                                                         
003010 01  Reject-Detail  TYPE IS DETAIL.                                       
003020     03  LINE + 1.                                                        
003030         05  COL   1     pic z(9)9    source Req-Emp-Id.                  
003040         05  COL  12     pic x(19)                                        
003050                          value "EMPLOYEE NOT FOUND".                     
003060         05  FILLER   COL  35  pic x(10)  value spaces.                   
003070*                                                                         
003080 01  Totals-Footing  TYPE CONTROL FOOTING FINAL LINE PLUS 2.              
003090     03  COL   1      pic x(21)  value "Requests read     :".             
003100     03  COL  26      pic zzz,zz9                                         
003110                       source WS-Rec-Cnt.                                 
003120     03  LINE PLUS 1.                                                     
003130     04  COL   1      pic x(21)  value "Payslips produced :".             
003140     04  COL  26      pic zzz,zz9                                         
003150                       source WS-Paid-Cnt.                                
003160     03  LINE PLUS 1.                                                     
003170     04  COL   1      pic x(21)  value "Requests rejected :".             
003180     04  COL  26      pic zzz,zz9                                         
003190                       source WS-Reject-Cnt.                              
003200     03  LINE PLUS 2.                                                     
003210     04  COL   1      pic x(21)  value "Total taxable gross:".            
003220     04  COL  24      pic z(9)9.99                                        
003230                       source WS-Tot-Gross.                               
003240     03  LINE PLUS 1.                                                     
003250     04  COL   1      pic x(21)  value "Total Inss         :".            
003260     04  COL  26      pic z(8)9.99                                        
003270                       source WS-Tot-Inss.                                
003280     03  LINE PLUS 1.                                                     
003290     04  COL   1      pic x(21)  value "Total Irrf         :".            
003300     04  COL  26      pic z(8)9.99                                        
003310                       source WS-Tot-Irrf.                                
003320     03  LINE PLUS 1.                                                     
003330     04  COL   1      pic x(21)  value "Total deductions   :".            
003340     04  COL  26      pic z(8)9.99                                        
003350                       source WS-Tot-Deduct.                              
003360     03  LINE PLUS 1.                                                     
003370     04  COL   1      pic x(21)  value "Total net pay      :".            
003380     04  COL  24      pic z(9)9.99                                        
003390                       source WS-Tot-Net.                                 
003400     04  FILLER   COL  40  pic x(10)  value spaces.                       
003410*                                                                         
003420 PROCEDURE DIVISION.                                                      
003430*===================                                                      
003440*                                                                         
003450 AA000-MAIN              SECTION.                                         
003460*********************************                                         
003470     ACCEPT  WS-Run-Date FROM DATE.                                       
003480     DISPLAY Prog-Name " starting - " WS-Run-Date6.                       
003490     PERFORM AA010-OPEN-FILES.                                            
003500     PERFORM AA020-LOAD-EMPLOYEE-TABLE.                                   
003510     INITIATE Payslip-Report.                                             
003520     PERFORM AA050-PROCESS-REQUESTS.                                      
003530     TERMINATE Payslip-Report.                                            
003540     PERFORM AA090-CLOSE-FILES.                                           
003550     DISPLAY Prog-Name " ended - read " WS-Rec-Cnt                        
003560             " paid " WS-Paid-Cnt " rejected " WS-Reject-Cnt.             
003570     GOBACK.                                                              
003580*                                                                         
003590 AA000-EXIT.  EXIT SECTION.                                               
003600*                                                                         
003610 AA010-OPEN-FILES        SECTION.                                         
003620*********************************                                         
003630     OPEN INPUT  PY-Employee-File.                                        
003640     IF   PY-Emp-Status NOT = "00"                                        
003650          DISPLAY PC001 PY-Emp-Status                                     
003660          GOBACK.                                                         
003670     OPEN INPUT  PY-Calc-Request-File.                                    
003680     IF   PY-Req-Status NOT = "00"                                        
003690          DISPLAY PC002 PY-Req-Status                                     
003700          CLOSE   PY-Employee-File                                        
003710          GOBACK.                                                         
003720     OPEN OUTPUT PY-Payslip-File.                                         
003730     OPEN OUTPUT Print-File.                                              
003740     IF   SW-TEST-RUN-ON                                                  
003750          DISPLAY "TEST RUN - PAYSLIP-OUT NOT UPDATED".                   
003760*                                                                         
003770 AA010-EXIT.  EXIT SECTION.                                               
003780*                                                                         
003790 AA020-LOAD-EMPLOYEE-TABLE SECTION.                                       
003800***********************************                                       
003810*                                                                         
003820*   Reads the whole employee master once into WS-Employee-Table           
003830*   so that AA050 below can SEARCH ALL it for each request - the          
003840*   master is delivered Emp-Id ascending so the table is already          
003850*   in the right order for a binary search, no sort needed.               
003860*                                                                         
003870     MOVE     ZERO TO WS-Emp-Count.                                       
003880     MOVE     "N"  TO WS-Emp-Eof-Sw.                                      
003890     PERFORM  AA021-READ-EMPLOYEE THRU AA021-EXIT.                        
003900     PERFORM  AA022-BUILD-TAB-ENTRY THRU AA022-EXIT                       
003910              UNTIL Emp-Eof.                                              
003920*                                                                         
003930 AA020-EXIT.  EXIT SECTION.                                               
003940*                                                                         
003950 AA021-READ-EMPLOYEE.                                                     
003960*--------------------                                                     
003970     READ     PY-Employee-File NEXT RECORD                                
003980              AT END MOVE "Y" TO WS-Emp-Eof-Sw                            
003990     END-READ.                                                            
004000     IF       PY-Emp-Status NOT = "00" AND NOT = "10"                     
004010              MOVE  "Y" TO WS-Emp-Eof-Sw                                  
004020     END-IF.                                                              
004030*                                                                         
004040 AA021-EXIT.  EXIT.                                                       
004050*                                                                         
004060 AA022-BUILD-TAB-ENTRY.                                                   
004070*----------------------                                                   
004080     IF       Emp-Name = SPACES  OR                                       
004090              Emp-Email = SPACES OR                                       
004100              Emp-Job-Title = SPACES OR                                   
004110              Emp-Birth-Date = ZERO OR                                    
004120              Emp-Salary NOT > ZERO                                       
004130              DISPLAY PC004 Emp-Id                                        
004140              ADD      1 TO WS-Emp-Reject-Cnt                             
004150     ELSE                                                                 
004160              ADD      1 TO WS-Emp-Count                                  
004170              MOVE   Emp-Id     TO WS-Tab-Emp-Id (WS-Emp-Count)           
004180              MOVE   Emp-Name   TO WS-Tab-Emp-Name (WS-Emp-Count)         
004190              MOVE Emp-Salary  TO WS-Tab-Emp-Salary (WS-Emp-Count)        
004200              MOVE   Emp-Monthly-Hours                                    
004210                           TO WS-Tab-Emp-Mth-Hours (WS-Emp-Count)         
004220     END-IF.                                                              
004230     PERFORM  AA021-READ-EMPLOYEE THRU AA021-EXIT.                        
004240*                                                                         
004250 AA022-EXIT.  EXIT.                                                       
004260*                                                                         
004270 AA050-PROCESS-REQUESTS  SECTION.                                         
004280*********************************                                         
004290     MOVE     "N" TO WS-Req-Eof-Sw.                                       
004300     PERFORM  AA051-READ-REQUEST THRU AA051-EXIT.                         
004310     PERFORM  AA052-HANDLE-REQUEST THRU AA052-EXIT                        
004320              UNTIL Req-Eof.                                              
004330*                                                                         
004340 AA050-EXIT.  EXIT SECTION.                                               
004350*                                                                         
004360 AA051-READ-REQUEST.                                                      
004370*-------------------                                                      
004380     READ     PY-Calc-Request-File NEXT RECORD                            
004390              AT END MOVE "Y" TO WS-Req-Eof-Sw                            
004400     END-READ.                                                            
004410     IF       PY-Req-Status NOT = "00" AND NOT = "10"                     
004420              MOVE  "Y" TO WS-Req-Eof-Sw                                  
004430     END-IF.                                                              
004440*                                                                         
004450 AA051-EXIT.  EXIT.                                                       
004460*                                                                         
004470 AA052-HANDLE-REQUEST.                                                    
004480*---------------------                                                    
004490     ADD      1 TO WS-Rec-Cnt.                                            
004500     SET      Emp-Idx TO 1.                                               
004510     SEARCH ALL WS-Emp-Entry                                              
004520            AT END                                                        
004530                 DISPLAY PC003 Req-Emp-Id                                 
004540                 ADD     1 TO WS-Reject-Cnt                               
004550                 GENERATE Reject-Detail                                   
004560            WHEN WS-Tab-Emp-Id (Emp-Idx) = Req-Emp-Id                     
004570                 PERFORM BB010-COMPUTE-PAYSLIP                            
004580                         THRU BB010-EXIT                                  
004590     END-SEARCH.                                                          
004600     PERFORM  AA051-READ-REQUEST THRU AA051-EXIT.                         
004610*                                                                         
004620 AA052-EXIT.  EXIT.                                                       
004630*                                                                         
004640 BB010-COMPUTE-PAYSLIP.                                                   
004650*----------------------                                                   
004660*                                                                         
004670*   Rule 1 - hourly rate : override if given, else salary / hours.        
004680*                                                                         
004690     IF       Req-Hourly-Rate NOT = ZERO                                  
004700              MOVE  Req-Hourly-Rate TO WS-Hourly-Rate                     
004710     ELSE                                                                 
004720              COMPUTE WS-Hourly-Rate ROUNDED =                            
004730                      WS-Tab-Emp-Salary (Emp-Idx) /                       
004740                      WS-Tab-Emp-Mth-Hours (Emp-Idx)                      
004750     END-IF.                                                              
004760*                                                                         
004770*   Rule 2 & 3 - overtime hour value and overtime total.                  
004780*                                                                         
004790     COMPUTE  WS-Ot-Rate  ROUNDED = WS-Hourly-Rate * 1.5.                 
004800     COMPUTE  WS-Ot-Total ROUNDED = WS-Ot-Rate * Req-Ot-Hours.            
004810*                                                                         
004820*   Rule 4 - taxable gross = base salary + overtime total.                
004830*                                                                         
004840     COMPUTE  WS-Gross-With-Ot = WS-Tab-Emp-Salary (Emp-Idx)              
004850                               + WS-Ot-Total.                             
004860*                                                                         
004870*   Rule 5 - Inss, progressive bracket with ceiling.                      
004880*                                                                         
004890     PERFORM  BB020-CALC-INSS THRU BB020-EXIT.                            
004900*                                                                         
004910*   Rule 6 - Irrf, base = taxable gross less Inss.                        
004920*                                                                         
004930     COMPUTE  WS-Irrf-Base = WS-Gross-With-Ot - WS-Inss.                  
004940     PERFORM  BB030-CALC-IRRF THRU BB030-EXIT.                            
004950*                                                                         
004960*   Rule 8 & 9 - extra deductions and total deductions.                   
004970*                                                                         
004980     IF       Req-Extra-Deduct NOT = ZERO                                 
004990              MOVE  Req-Extra-Deduct TO WS-Extra-Deduct                   
005000     ELSE                                                                 
005010              MOVE  ZERO TO WS-Extra-Deduct                               
005020     END-IF.                                                              
005030     COMPUTE  WS-Total-Deduct = WS-Inss + WS-Irrf                         
005040                               + WS-Extra-Deduct.                         
005050*                                                                         
005060*   Rule 10 - net salary.                                                 
005070*                                                                         
005080     COMPUTE  WS-Net-Salary = WS-Gross-With-Ot - WS-Total-Deduct.         
005090*                                                                         
005100*   Build and write the payslip record - rule 11 & 12.                    
005110*                                                                         
005120     MOVE     Req-Emp-Id              TO Pay-Emp-Id.                      
005130     MOVE     WS-Tab-Emp-Salary (Emp-Idx) TO Pay-Gross-Salary.            
005140     MOVE     30                      TO Pay-Days-Worked.                 
005150     MOVE     WS-Ot-Rate              TO Pay-Ot-Rate.                     
005160     MOVE     WS-Ot-Total             TO Pay-Ot-Total.                    
005170     MOVE     WS-Inss                 TO Pay-Inss.                        
005180     MOVE     WS-Irrf                 TO Pay-Irrf.                        
005190     MOVE     WS-Total-Deduct         TO Pay-Total-Deduct.                
005200     MOVE     WS-Net-Salary           TO Pay-Net-Salary.                  
005210*                                                                         
005220*   SW-TEST-RUN (UPSI-0, set from the job card) - on a test run           
005230*   the payslip output file is not written, the printed report            
005240*   still is, so a run can be proved before it is allowed to              
005250*   update PAYSLIP-OUT for real.                                          
005260*                                                                         
005270     IF       SW-TEST-RUN-OFF                                             
005280              WRITE    PY-Payslip-Record                                  
005290     END-IF.                                                              
005300     ADD      1 TO WS-Paid-Cnt.                                           
005310     GENERATE Payslip-Detail.                                             
005320*                                                                         
005330*   Accumulate the control totals - batch flow step 5.                    
005340*                                                                         
005350     ADD      WS-Gross-With-Ot  TO WS-Tot-Gross.                          
005360     ADD      WS-Inss           TO WS-Tot-Inss.                           
005370     ADD      WS-Irrf           TO WS-Tot-Irrf.                           
005380     ADD      WS-Total-Deduct   TO WS-Tot-Deduct.                         
005390     ADD      WS-Net-Salary     TO WS-Tot-Net.                            
005400*                                                                         
005410 BB010-EXIT.  EXIT.                                                       
005420*                                                                         
005430 BB020-CALC-INSS.                                                         
005440*----------------                                                         
005450*                                                                         
005460*   Find the lowest bracket whose limit is not exceeded by the            
005470*   base; the last bracket (8381.66) is also the contribution             
005480*   ceiling - a base above it still uses that same bracket, the           
005490*   rate and deduction are never looked up past subscript 4.              
005500*                                                                         
005510     IF       WS-Gross-With-Ot NOT > Inss-Brk-Limit (1)                   
005520              MOVE  1 TO WS-Sub                                           
005530     ELSE                                                                 
005540     IF       WS-Gross-With-Ot NOT > Inss-Brk-Limit (2)                   
005550              MOVE  2 TO WS-Sub                                           
005560     ELSE                                                                 
005570     IF       WS-Gross-With-Ot NOT > Inss-Brk-Limit (3)                   
005580              MOVE  3 TO WS-Sub                                           
005590     ELSE                                                                 
005600              MOVE  4 TO WS-Sub.                                          
005610*                                                                         
005620*   Ceiling rule - once the base is above the top bracket limit           
005630*   the contribution is capped by computing on the limit itself,          
005640*   never on the raw (uncapped) gross.                                    
005650*                                                                         
005660     IF       WS-Sub = 4                                                  
005670     AND      WS-Gross-With-Ot > Inss-Brk-Limit (4)                       
005680              MOVE  Inss-Brk-Limit (4) TO WS-Inss-Base                    
005690     ELSE                                                                 
005700              MOVE  WS-Gross-With-Ot   TO WS-Inss-Base.                   
005710     MOVE     Inss-Brk-Rate (WS-Sub) TO WS-Rate-Fraction.                 
005720     COMPUTE  WS-Bracket-Amt ROUNDED =                                    
005730              WS-Inss-Base * WS-Rate-Fraction.                            
005740     COMPUTE  WS-Inss = WS-Bracket-Amt                                    
005750                       - Inss-Brk-Deduction (WS-Sub).                     
005760     IF       WS-Inss < ZERO                                              
005770              MOVE  ZERO TO WS-Inss                                       
005780     END-IF.                                                              
005790*                                                                         
005800 BB020-EXIT.  EXIT.                                                       
005810*                                                                         
005820 BB030-CALC-IRRF.                                                         
005830*----------------                                                         
005840*                                                                         
005850*   Same bracket-with-deduction algorithm, 5 brackets, last one           
005860*   carries no real upper limit so subscript 5 always applies             
005870*   once the first four have been ruled out.                              
005880*                                                                         
005890     IF       WS-Irrf-Base NOT > Irrf-Brk-Limit (1)                       
005900              MOVE  1 TO WS-Sub                                           
005910     ELSE                                                                 
005920     IF       WS-Irrf-Base NOT > Irrf-Brk-Limit (2)                       
005930              MOVE  2 TO WS-Sub                                           
005940     ELSE                                                                 
005950     IF       WS-Irrf-Base NOT > Irrf-Brk-Limit (3)                       
005960              MOVE  3 TO WS-Sub                                           
005970     ELSE                                                                 
005980     IF       WS-Irrf-Base NOT > Irrf-Brk-Limit (4)                       
005990              MOVE  4 TO WS-Sub                                           
006000     ELSE                                                                 
006010              MOVE  5 TO WS-Sub.                                          
006020     MOVE     Irrf-Brk-Rate (WS-Sub) TO WS-Rate-Fraction.                 
006030     COMPUTE  WS-Bracket-Amt ROUNDED =                                    
006040              WS-Irrf-Base * WS-Rate-Fraction.                            
006050     COMPUTE  WS-Irrf = WS-Bracket-Amt                                    
006060                       - Irrf-Brk-Deduction (WS-Sub).                     
006070     IF       WS-Irrf < ZERO                                              
006080              MOVE  ZERO TO WS-Irrf                                       
006090     END-IF.                                                              
006100*                                                                         
006110 BB030-EXIT.  EXIT.                                                       
006120*                                                                         
006130 AA090-CLOSE-FILES       SECTION.                                         
006140*********************************                                         
006150     CLOSE    PY-Employee-File                                            
006160              PY-Calc-Request-File                                        
006170              PY-Payslip-File                                             
006180              Print-File.                                                 
006190*                                                                         
006200 AA090-EXIT.  EXIT SECTION.                                               
