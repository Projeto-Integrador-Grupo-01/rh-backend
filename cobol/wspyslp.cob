000010*******************************************                               
000020*                                          *                              
000030*  Record Definition For Payslip           *                              
000040*     Output File                          *                              
000050*     One record per processed request     *                              
000060*******************************************                               
000070* File size 60 bytes.                                                     
000080*                                                                         
000090* 09/02/26 vbc - 1.00 Created.                                            
000100* 14/02/26 vbc -   .01 All money/rate fields changed to comp-3,           
000110*                     the packed idiom wspyded.cob's rate                 
000120*                     fields use - record shrinks accordingly.            
000130* 15/02/26 vbc -   .02 Corrected the file size comment above -            
000140*                     it still read the pre-comp-3 figure.                
000150*                                                                         
000160 01  PY-Payslip-Record.                                                   
000170     03  Pay-Emp-Id        pic 9(10).                                     
000180*                                            base salary, no OT           
000190     03  Pay-Gross-Salary  pic s9(10)v99  comp-3.                         
000200*                                            fixed at 30                  
000210     03  Pay-Days-Worked   pic 9(2).                                      
000220*                                            value of 1 OT hour           
000230     03  Pay-Ot-Rate       pic s9(7)v99   comp-3.                         
000240     03  Pay-Ot-Total      pic s9(9)v99   comp-3.                         
000250     03  Pay-Inss          pic s9(9)v99   comp-3.                         
000260     03  Pay-Irrf          pic s9(9)v99   comp-3.                         
000270     03  Pay-Total-Deduct  pic s9(9)v99   comp-3.                         
000280     03  Pay-Net-Salary    pic s9(10)v99  comp-3.                         
000290     03  filler            pic x(05).                                     
