000010*******************************************                               
000020*                                          *                              
000030*  Record Definition For Calculation       *                              
000040*     Request File (Input)                 *                              
000050*     One record per employee to pay       *                              
000060*******************************************                               
000070* File size 31 bytes.                                                     
000080*                                                                         
000090* 09/02/26 vbc - 1.00 Created.                                            
000100* 14/02/26 vbc -   .01 Rate and deduction fields changed to               
000110*                     comp-3, the packed idiom wspyded.cob's              
000120*                     rate fields use.                                    
000130*                                                                         
000140 01  PY-Calc-Request-Record.                                              
000150     03  Req-Emp-Id        pic 9(10).                                     
000160*                                            qty overtime hrs             
000170*                                            worked                       
000180     03  Req-Ot-Hours      pic 9(3).                                      
000190*                                            override, 0 = none           
000200*                                            given                        
000210     03  Req-Hourly-Rate   pic s9(7)v99   comp-3.                         
000220*                                            ad-hoc extra                 
000230*                                            deductions                   
000240     03  Req-Extra-Deduct  pic s9(9)v99   comp-3.                         
000250     03  filler            pic x(07).                                     
