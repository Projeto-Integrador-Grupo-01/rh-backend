000010*****************************************************                     
000020*                                                   *                     
000030*   Common Environment Division entries used by    *                      
000040*   all Payslip batch programs.                     *                     
000050*                                                   *                     
000060*****************************************************                     
000070* File size n/a - copybook only.                                          
000080*                                                                         
000090* 09/02/26 vbc - 1.00 Created for the payslip suite, split                
000100*                     out of the program source so every                  
000110*                     program in the suite picks up the                   
000120*                     same switches.                                      
000130* 15/02/26 vbc -   .01 Dropped TOP-OF-FORM and the two CLASS              
000140*                     tests - neither is called for by this               
000150*                     suite and dead SPECIAL-NAMES entries are            
000160*                     not wanted.  SW-TEST-RUN stays - it is              
000170*                     the UPSI-0 test/live switch pycalc's                
000180*                     AA010-OPEN-FILES tests before writing               
000190*                     PAYSLIP-OUT, set from the job card.                 
000200*                                                                         
000210    CONFIGURATION SECTION.                                                
000220    SOURCE-COMPUTER.    GENERIC-PC.                                       
000230    OBJECT-COMPUTER.    GENERIC-PC.                                       
000240    SPECIAL-NAMES.                                                        
000250        UPSI-0          IS SW-TEST-RUN                                    
000260                            ON STATUS IS SW-TEST-RUN-ON                   
000270                            OFF STATUS IS SW-TEST-RUN-OFF.                
