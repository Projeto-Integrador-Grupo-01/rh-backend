000010*******************************************                               
000020*                                          *                              
000030*  Working Storage - Statutory Tax        *                               
000040*     Bracket Tables (INSS, IRRF)          *                              
000050*     2025 rates - review every tax year   *                              
000060*     Built as sister tables to the old   *                               
000070*     FWT-Mar / FWT-Sin bracket layout    *                               
000080*     seen in wspyded.cob.                 *                              
000090*******************************************                               
000100* 09/02/26 vbc - 1.00 Created - rates taken from the 2025                 
000110*                     INSS/IRRF tables supplied with the                  
000120*                     calculation spec.  Both tables are a                
000130*                     cutoff/percent/deduction triple, same               
000140*                     shape as the old FWT bracket tables.                
000150* 14/02/26 vbc -   .01 Every bracket field changed to comp-3,             
000160*                     matching wspyded.cob's own FWT rate/                
000170*                     cutoff fields - both sides of the                   
000180*                     redefines must agree so the overlay                 
000190*                     still lines up byte for byte.                       
000200*                                                                         
000210 01  WS-Inss-Table-Values.                                                
000220     03  filler   pic s9(10)v99   comp-3  value 1518.00.                  
000230     03  filler   pic s9(3)v9(6)  comp-3  value .075000.                  
000240     03  filler   pic s9(7)v99    comp-3  value 0.00.                     
000250     03  filler   pic s9(10)v99   comp-3  value 2793.87.                  
000260     03  filler   pic s9(3)v9(6)  comp-3  value .090000.                  
000270     03  filler   pic s9(7)v99    comp-3  value 28.80.                    
000280     03  filler   pic s9(10)v99   comp-3  value 4190.82.                  
000290     03  filler   pic s9(3)v9(6)  comp-3  value .120000.                  
000300     03  filler   pic s9(7)v99    comp-3  value 135.57.                   
000310     03  filler   pic s9(10)v99   comp-3  value 8381.66.                  
000320     03  filler   pic s9(3)v9(6)  comp-3  value .140000.                  
000330     03  filler   pic s9(7)v99    comp-3  value 259.17.                   
000340*                                                                         
000350* Inss-Bracket (4) - last entry IS the contribution ceiling,              
000360*   8381.66 - amounts above it still use this entry, see                  
000370*   bb020-Calc-Inss.                                                      
000380*                                                                         
000390 01  WS-Inss-Table redefines WS-Inss-Table-Values.                        
000400     03  Inss-Bracket             occurs 4.                               
000410         05  Inss-Brk-Limit       pic s9(10)v99  comp-3.                  
000420         05  Inss-Brk-Rate        pic s9(3)v9(6) comp-3.                  
000430         05  Inss-Brk-Deduction   pic s9(7)v99   comp-3.                  
000440*                                                                         
000450 01  WS-Irrf-Table-Values.                                                
000460     03  filler   pic s9(10)v99   comp-3  value 2352.00.                  
000470     03  filler   pic s9(3)v9(6)  comp-3  value .000000.                  
000480     03  filler   pic s9(7)v99    comp-3  value 0.00.                     
000490     03  filler   pic s9(10)v99   comp-3  value 2826.65.                  
000500     03  filler   pic s9(3)v9(6)  comp-3  value .075000.                  
000510     03  filler   pic s9(7)v99    comp-3  value 176.15.                   
000520     03  filler   pic s9(10)v99   comp-3  value 3751.05.                  
000530     03  filler   pic s9(3)v9(6)  comp-3  value .150000.                  
000540     03  filler   pic s9(7)v99    comp-3  value 404.78.                   
000550     03  filler   pic s9(10)v99   comp-3  value 4664.68.                  
000560     03  filler   pic s9(3)v9(6)  comp-3  value .225000.                  
000570     03  filler   pic s9(7)v99    comp-3  value 694.54.                   
000580     03  filler   pic s9(10)v99   comp-3  value 9999999999.99.            
000590     03  filler   pic s9(3)v9(6)  comp-3  value .275000.                  
000600     03  filler   pic s9(7)v99    comp-3  value 917.24.                   
000610*                                                                         
000620* Irrf-Bracket (5) - last entry has no real upper limit, the              
000630*   limit is set to the largest value the field can hold so               
000640*   it always catches bases bigger than Irrf-Brk-Limit (4).               
000650*                                                                         
000660 01  WS-Irrf-Table redefines WS-Irrf-Table-Values.                        
000670     03  Irrf-Bracket             occurs 5.                               
000680         05  Irrf-Brk-Limit       pic s9(10)v99  comp-3.                  
000690         05  Irrf-Brk-Rate        pic s9(3)v9(6) comp-3.                  
000700         05  Irrf-Brk-Deduction   pic s9(7)v99   comp-3.                  
