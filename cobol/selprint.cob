000010* select clause for the printable report file, 132 cols.                  
000020* 09/02/26 vbc - 1.00 Created, shared by pycalc and pynmsrch,             
000030*                     each supplying its own report section.              
000040*                                                                         
000050    SELECT Print-File     ASSIGN       REPORT-OUT                         
000060                           ORGANIZATION LINE SEQUENTIAL                   
000070                           STATUS       PY-Prt-Status.                    
