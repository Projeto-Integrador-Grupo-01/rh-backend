000010* select clause for the Department Master file.                           
000020* 09/02/26 vbc - 1.00 Created.                                            
000030*                                                                         
000040    SELECT PY-Department-File ASSIGN       DEPARTMENT-MASTER              
000050                               ORGANIZATION LINE SEQUENTIAL               
000060                               STATUS       PY-Dept-Status.               
