000010* fd for the Calculation Request file.                                    
000020* 09/02/26 vbc - 1.00 Created.                                            
000030*                                                                         
000040 FD  PY-Calc-Request-File.                                                
000050 COPY "wspyreq.cob".                                                      
