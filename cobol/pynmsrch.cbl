000010****************************************************************          
000020*              Employee / Department Name Search               *          
000030*                                                               *         
000040*           Uses RW (Report writer for prints)                 *          
000050*                                                               *         
000060****************************************************************          
000070*                                                                         
000080 IDENTIFICATION          DIVISION.                                        
000090*================================                                         
000100*                                                                         
000110     PROGRAM-ID.       PYNMSRCH.                                          
000120*                                                                         
000130     AUTHOR.           Vincent B Coen FBCS, FIDM, FIDPM.                  
000140*                                                                         
000150     INSTALLATION.     Applewood Computers, Hatfield, Herts.              
000160*                                                                         
000170     DATE-WRITTEN.     06/06/88.                                          
000180*                                                                         
000190     DATE-COMPILED.                                                       
000200*                                                                         
000210     SECURITY.         Copyright (C) 2026 & later, Vincent Bryan C        
000220*                      Distributed under the GNU General Public           
000230*                      License.  See the file COPYING for details.        
000240*                                                                         
000250*    Remarks.          Chained utility - given a target master            
000260*                      letter and a search name, reads that master        
000270*                      file sequentially and lists every record           
000280*                      whose name field contains the search               
000290*                      string, upper/lower case ignored on both           
000300*                      sides.                                             
000310*                      Used interactively from the suite menu or          
000320*                      standalone from JCL.                               
000330*                                                                         
000340*    Version.          See Prog-Name in WS.                               
000350*                                                                         
000360*    Called Modules.   None.                                              
000370*                                                                         
000380*    Functions Used.   None - see PERIOD note below.                      
000390*                                                                         
000400*    Chaining args :                                                      
000410*                      Arg-1  "E" employee master, "D" department         
000420*                             master - any other value is                 
000430*                             rejected.                                   
000440*                      Arg-2  the search text, left justified,            
000450*                             space filled, up to 40 characters.          
000460*                                                                         
000470*    Files used :                                                         
000480*                      EMPLOYEE-MASTER.   Used when Arg-1 = "E".          
000490*                      DEPARTMENT-MASTER. Used when Arg-1 = "D".          
000500*                      REPORT-OUT.        Printable match listing.        
000510*                                                                         
000520*    Error messages used.                                                 
000530*                      PN001 - PN004.                                     
000540*                                                                         
000550* Changes:                                                                
000560* 06/06/88 vbc - 1.0.00 Created - search master for a name held           
000570*                       against an employee or department code,           
000580*                       single "is it there" terminal enquiry.            
000590* 14/01/90 djp -    .01 Added the department master as a second           
000600*                       search target - previously employee only.         
000610* 30/08/93 rjt -    .02 Added the upper/lower case fold on both           
000620*                       sides of the match so mixed-case entry no         
000630*                       longer missed real matches.                       
000640* 09/12/98 vbc -    .03 Y2K readiness - run-date banner widened           
000650*                       to a four-digit year; century checked             
000660*                       against the system date on start-up.              
000670* 17/03/04 djp -    .04 Changed from a keyed ACCEPT dialogue to           
000680*                       chained arguments so the utility could be         
000690*                       called from batch JCL, not just the menu.         
000700* 25/10/15 rjt -    .05 Added the printed match listing with a            
000710*                       Report Writer footing count - previously          
000720*                       display-only to the terminal.                     
000730* 09/02/26 vbc - 1.1.00 Major rewrite - re-based the read-loop and        
000740*                       Report Writer shape on vacprint, the old          
000750*                       employee vacation report, for its single          
000760*                       master read-loop and Report Writer shape.         
000770* 11/02/26 vbc -    .01 Added the character-table trim of the             
000780*                       search argument and the department load           
000790*                       validation.                                       
000800* 12/02/26 vbc -    .02 Case note: no intrinsic FUNCTIONs in this         
000810*                       program by house rule for this era - case         
000820*                       folding is by INSPECT CONVERTING                  
000830*                       throughout.                                       
000840* 13/02/26 vbc -    .03 Fault call - employee master search was           
000850*                       not validating a record before testing            
000860*                       its name, unlike the department side.             
000870*                       Added the same field checks used by               
000880*                       pycalc's table load, with their own               
000890*                       reject line and counter.                          
000900*                                                                         
000910******************************************************************        
000920* Copyright Notice.                                                       
000930* ****************                                                        
000940*                                                                         
000950* This notice supersedes all prior copyright notices & was                
000960* updated 2024-04-16.                                                     
000970*                                                                         
000980* These files and programs are part of the Applewood Computers            
000990* Accounting System and is Copyright (c) Vincent B Coen.                  
001000* 1976-2026 and later.                                                    
001010*                                                                         
001020* This program is now free software; you can redistribute it              
001030* and/or modify it under the terms listed here and of the GNU             
001040* General Public License as published by the Free Software                
001050* Foundation; version 3 and later as revised for PERSONAL USAGE           
001060* ONLY and that includes for use within a business but EXCLUDES           
001070* repackaging or for Resale, Rental or Hire in ANY way.                   
001080*                                                                         
001090* Persons interested in repackaging, redevelopment for the                
001100* purpose of resale or distribution in a rental or hire mode must         
001110* get in touch with the copyright with your commercial plans and          
001120* proposals to vbcoen@gmail.com.                                          
001130*                                                                         
001140* ACAS is distributed in the hope that it will be useful, but             
001150* WITHOUT ANY WARRANTY; without even the implied warranty of              
001160* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the           
001170* GNU General Public License for more details. If it breaks, you          
001180* own both pieces but I will endeavour to fix it, providing you           
001190* tell me about the problem.                                              
001200*                                                                         
001210* You should have received a copy of the GNU General Public               
001220* License along with ACAS; see the file COPYING.  If not, write           
001230* to the Free Software Foundation, 59 Temple Place, Suite 330,            
001240* Boston, MA 02111-1307 USA.                                              
001250*                                                                         
001260******************************************************************        
001270*                                                                         
001280 ENVIRONMENT             DIVISION.                                        
001290*================================                                         
001300*                                                                         
001310 COPY "envdiv.cob".                                                       
001320 INPUT-OUTPUT            SECTION.                                         
001330 FILE-CONTROL.                                                            
001340 COPY "selpyemp.cob".                                                     
001350 COPY "selpydept.cob".                                                    
001360 COPY "selprint.cob".                                                     
001370*                                                                         
001380 DATA                    DIVISION.                                        
001390*================================                                         
001400*                                                                         
001410 FILE SECTION.                                                            
001420*                                                                         
001430 COPY "fdpyemp.cob".                                                      
001440 COPY "fdpydept.cob".                                                     
001450*                                                                         
001460 FD  Print-File                                                           
001470     REPORT IS Name-Search-Report.                                        
001480*                                                                         
001490 WORKING-STORAGE SECTION.                                                 
001500*-----------------------                                                  
001510 77  Prog-Name            pic x(19)                                       
001520                          value "PYNMSRCH  (1.1.03)".                     
001530*                                                                         
001540 01  WS-Data.                                                             
001550     03  PY-Emp-Status     pic xx         value "00".                     
001560     03  PY-Dept-Status    pic xx         value "00".                     
001570     03  PY-Prt-Status     pic xx         value "00".                     
001580     03  WS-Page-Lines     binary-char unsigned value 56.                 
001590     03  WS-Tot-Read       binary-long unsigned value zero.               
001600     03  WS-Tot-Match      binary-long unsigned value zero.               
001610     03  WS-Tot-Reject     binary-long unsigned value zero.               
001620     03  WS-Master-Eof-Sw  pic x          value "N".                      
001630         88  Master-Eof                   value "Y".                      
001640     03  WS-Found-Sw       pic x          value "N".                      
001650         88  Name-Found                   value "Y".                      
001660*                                                                         
001670*   WS-Target-Code is the chained Arg-1, copied out of Linkage on         
001680*   entry so the rest of the program need not mention Linkage             
001690*   again.                                                                
001700*                                                                         
001710     03  WS-Target-Code    pic x          value "E".                      
001720         88  Target-Is-Employee           value "E".                      
001730         88  Target-Is-Department         value "D".                      
001740     03  FILLER            pic x(02)      value spaces.                   
001750*                                                                         
001760*   The search argument and the current record's name, both held          
001770*   as a straight 40 byte field for the compare and redefined as          
001780*   a character table for the old-style backward trim scan that           
001790*   finds how much of the argument is actually significant.               
001800*                                                                         
001810 01  WS-Search-Area.                                                      
001820     03  WS-Search-Work    pic x(40)      value spaces.                   
001830     03  WS-Search-Char  redefines WS-Search-Work                         
001840                          pic x            occurs 40 times                
001850                                            indexed by Srch-Idx.          
001860     03  FILLER            pic x(02)      value spaces.                   
001870*                                                                         
001880 01  WS-Name-Area.                                                        
001890     03  WS-Name-Work      pic x(40)      value spaces.                   
001900     03  WS-Name-Char  redefines WS-Name-Work                             
001910                          pic x            occurs 40 times                
001920                                            indexed by Name-Idx.          
001930     03  FILLER            pic x(02)      value spaces.                   
001940*                                                                         
001950 01  WS-Scan-Work.                                                        
001960     03  WS-Srch-Len       binary-char unsigned value zero.               
001970     03  WS-Scan-Pos       binary-char unsigned value zero.               
001980     03  WS-Match-Limit    binary-char unsigned value zero.               
001990     03  FILLER            pic x(01)      value space.                    
002000*                                                                         
002010*   Run date, classic 6-digit ACCEPT FROM DATE.                           
002020*                                                                         
002030 01  WS-Run-Date.                                                         
002040     03  WS-Run-Yy         pic 99.                                        
002050     03  WS-Run-Mm         pic 99.                                        
002060     03  WS-Run-Dd         pic 99.                                        
002070 01  WS-Run-Date6  redefines WS-Run-Date                                  
002080                             pic 9(6).                                    
002090*                                                                         
002100 01  Error-Messages.                                                      
002110     03  PN001           pic x(30)                                        
002120                        value "PN001 Bad target code on call".            
002130     03  PN002           pic x(30)                                        
002140                        value "PN002 Master file not opened".             
002150     03  PN003           pic x(30)                                        
002160                        value "PN003 Department name blank".              
002170     03  PN004           pic x(30)                                        
002180                        value "PN004 Emp master rejected".                
002190     03  FILLER          pic x(02)      value spaces.                     
002200*                                                                         
002210 REPORT SECTION.                                                          
002220***************                                                           
002230*                                                                         
002240 RD  Name-Search-Report                                                   
002250     CONTROL      FINAL                                                   
002260     PAGE LIMIT   WS-Page-Lines                                           
002270     HEADING      1                                                       
002280     FIRST DETAIL 5                                                       
002290     LAST  DETAIL WS-Page-Lines.                                          
002300*                                                                         
002310 01  Search-Head  TYPE PAGE HEADING.                                      
002320     03  LINE  1.                                                         
002330         05  COL   1      pic x(19)   source Prog-Name.                   
002340         05  COL  51      pic x(22)                                       
002350                          value "Name Search Listing".                    
002360         05  COL 124      pic x(5)    value "Page ".                      
002370         05  COL 129      pic zz9     source Page-Counter.                
002380     03  LINE  3.                                                         
002390         05  COL  53      pic x(25)                                       
002400                          value "Master Name Search Run".                 
002410     03  LINE  5.                                                         
002420         05  COL   1                  value "Id".                         
002430         05  COL  14                  value "Name".                       
002440         05  FILLER   COL 124  pic x(10)  value spaces.                   
002450*                                                                         
002460 01  Employee-Detail TYPE IS DETAIL.                                      
002470     03  LINE + 1.                                                        
002480         05  COL   1     pic z(9)9    source Emp-Id.                      
002490         05  COL  14     pic x(40)    source Emp-Name.                    
002500         05  FILLER   COL  60  pic x(10)  value spaces.                   
002510*                                                                         
002520 01  Department-Detail TYPE IS DETAIL.                                    
002530     03  LINE + 1.                                                        
002540         05  COL   1     pic z(9)9    source Dept-Id.                     
002550         05  COL  14     pic x(40)    source Dept-Name.                   
002560         05  FILLER   COL  60  pic x(10)  value spaces.                   
002570*                                                                         
002580 01  Dept-Reject-Detail  TYPE IS DETAIL.                                  
002590     03  LINE + 1.                                                        
002600         05  COL   1     pic z(9)9    source Dept-Id.                     
002610         05  COL  14     pic x(30)                                        
002620                          value "DEPARTMENT NAME BLANK".                  
002630         05  FILLER   COL  50  pic x(10)  value spaces.                   
002640*                                                                         
002650 01  Emp-Reject-Detail  TYPE IS DETAIL.                                   
002660     03  LINE + 1.                                                        
002670         05  COL   1     pic z(9)9    source Emp-Id.                      
002680         05  COL  14     pic x(30)                                        
002690                          value "EMPLOYEE RECORD REJECTED".               
002700         05  FILLER   COL  50  pic x(10)  value spaces.                   
002710*                                                                         
002720 01  Totals-Footing  TYPE CONTROL FOOTING FINAL LINE PLUS 2.              
002730     03  COL   1      pic x(21)  value "Records read       :".            
002740     03  COL  26      pic zzz,zz9                                         
002750                       source WS-Tot-Read.                                
002760     03  LINE PLUS 1.                                                     
002770     04  COL   1      pic x(21)  value "Names matched      :".            
002780     04  COL  26      pic zzz,zz9                                         
002790                       source WS-Tot-Match.                               
002800     03  LINE PLUS 1.                                                     
002810     04  COL   1      pic x(21)  value "Records rejected   :".            
002820     04  COL  26      pic zzz,zz9                                         
002830                       source WS-Tot-Reject.                              
002840     04  FILLER   COL  40  pic x(10)  value spaces.                       
002850*                                                                         
002860 LINKAGE SECTION.                                                         
002870*-----------------                                                        
002880 01  LK-Target-Code     pic x.                                            
002890 01  LK-Search-Name     pic x(40).                                        
002900*                                                                         
002910 PROCEDURE DIVISION CHAINING LK-Target-Code LK-Search-Name.               
002920*===========================================================              
002930*                                                                         
002940 AA000-MAIN              SECTION.                                         
002950*********************************                                         
002960     ACCEPT   WS-Run-Date FROM DATE.                                      
002970     MOVE     LK-Target-Code TO WS-Target-Code.                           
002980     MOVE     LK-Search-Name TO WS-Search-Work.                           
002990     DISPLAY  Prog-Name " starting - " WS-Run-Date6.                      
003000     IF       NOT Target-Is-Employee AND NOT Target-Is-Department         
003010              DISPLAY PN001 WS-Target-Code                                
003020              GOBACK                                                      
003030     END-IF.                                                              
003040     PERFORM  AA010-OPEN-MASTER.                                          
003050     PERFORM  AA015-TRIM-SEARCH-ARG.                                      
003060     INSPECT  WS-Search-Work                                              
003070              CONVERTING "abcdefghijklmnopqrstuvwxyz"                     
003080                      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                    
003090     INITIATE Name-Search-Report.                                         
003100     PERFORM  AA050-SCAN-MASTER.                                          
003110     TERMINATE Name-Search-Report.                                        
003120     PERFORM  AA090-CLOSE-FILES.                                          
003130     DISPLAY  Prog-Name " ended - read " WS-Tot-Read                      
003140              " matched " WS-Tot-Match.                                   
003150     GOBACK.                                                              
003160*                                                                         
003170 AA000-EXIT.  EXIT SECTION.                                               
003180*                                                                         
003190 AA010-OPEN-MASTER       SECTION.                                         
003200*********************************                                         
003210     IF       Target-Is-Employee                                          
003220              OPEN INPUT PY-Employee-File                                 
003230              IF   PY-Emp-Status NOT = "00"                               
003240                   DISPLAY PN002 PY-Emp-Status                            
003250                   GOBACK                                                 
003260              END-IF                                                      
003270     ELSE                                                                 
003280              OPEN INPUT PY-Department-File                               
003290              IF   PY-Dept-Status NOT = "00"                              
003300                   DISPLAY PN002 PY-Dept-Status                           
003310                   GOBACK                                                 
003320              END-IF                                                      
003330     END-IF.                                                              
003340     OPEN     OUTPUT Print-File.                                          
003350*                                                                         
003360 AA010-EXIT.  EXIT SECTION.                                               
003370*                                                                         
003380 AA015-TRIM-SEARCH-ARG   SECTION.                                         
003390*********************************                                         
003400*                                                                         
003410*   Old-style backward trim - walk the character table from the           
003420*   far end until a non-space lands, leaving WS-Srch-Len holding          
003430*   the significant length of the search text.                            
003440*                                                                         
003450     SET      Srch-Idx TO 40.                                             
003460     PERFORM  AA016-BACK-UP THRU AA016-EXIT                               
003470              UNTIL Srch-Idx < 1                                          
003480              OR WS-Search-Char (Srch-Idx) NOT = SPACE.                   
003490     SET      WS-Srch-Len TO Srch-Idx.                                    
003500*                                                                         
003510 AA015-EXIT.  EXIT SECTION.                                               
003520*                                                                         
003530 AA016-BACK-UP.                                                           
003540*--------------                                                           
003550     SET      Srch-Idx DOWN BY 1.                                         
003560*                                                                         
003570 AA016-EXIT.  EXIT.                                                       
003580*                                                                         
003590 AA050-SCAN-MASTER       SECTION.                                         
003600*********************************                                         
003610     MOVE     "N" TO WS-Master-Eof-Sw.                                    
003620     PERFORM  AA051-READ-MASTER THRU AA051-EXIT.                          
003630     PERFORM  AA052-CHECK-RECORD THRU AA052-EXIT                          
003640              UNTIL Master-Eof.                                           
003650*                                                                         
003660 AA050-EXIT.  EXIT SECTION.                                               
003670*                                                                         
003680 AA051-READ-MASTER.                                                       
003690*------------------                                                       
003700     IF       Target-Is-Employee                                          
003710              READ PY-Employee-File NEXT RECORD                           
003720                   AT END MOVE "Y" TO WS-Master-Eof-Sw                    
003730              END-READ                                                    
003740              IF    PY-Emp-Status NOT = "00" AND NOT = "10"               
003750                    MOVE "Y" TO WS-Master-Eof-Sw                          
003760              END-IF                                                      
003770     ELSE                                                                 
003780              READ PY-Department-File NEXT RECORD                         
003790                   AT END MOVE "Y" TO WS-Master-Eof-Sw                    
003800              END-READ                                                    
003810              IF    PY-Dept-Status NOT = "00" AND NOT = "10"              
003820                    MOVE "Y" TO WS-Master-Eof-Sw                          
003830              END-IF                                                      
003840     END-IF.                                                              
003850*                                                                         
003860 AA051-EXIT.  EXIT.                                                       
003870*                                                                         
003880 AA052-CHECK-RECORD.                                                      
003890*-------------------                                                      
003900     ADD      1 TO WS-Tot-Read.                                           
003910     IF       Target-Is-Department                                        
003920              IF    Dept-Name = SPACES                                    
003930                    ADD      1 TO WS-Tot-Reject                           
003940                    GENERATE Dept-Reject-Detail                           
003950              ELSE                                                        
003960                    PERFORM BB010-TEST-NAME THRU BB010-EXIT               
003970              END-IF                                                      
003980     ELSE                                                                 
003990              IF    Emp-Name = SPACES  OR                                 
004000                    Emp-Email = SPACES OR                                 
004010                    Emp-Job-Title = SPACES OR                             
004020                    Emp-Birth-Date = ZERO OR                              
004030                    Emp-Salary NOT > ZERO                                 
004040                    ADD      1 TO WS-Tot-Reject                           
004050                    GENERATE Emp-Reject-Detail                            
004060              ELSE                                                        
004070                    PERFORM BB010-TEST-NAME THRU BB010-EXIT               
004080              END-IF                                                      
004090     END-IF.                                                              
004100     PERFORM  AA051-READ-MASTER THRU AA051-EXIT.                          
004110*                                                                         
004120 AA052-EXIT.  EXIT.                                                       
004130*                                                                         
004140 BB010-TEST-NAME.                                                         
004150*----------------                                                         
004160     IF       Target-Is-Employee                                          
004170              MOVE  Emp-Name  TO WS-Name-Work                             
004180     ELSE                                                                 
004190              MOVE  Dept-Name TO WS-Name-Work                             
004200     END-IF.                                                              
004210     INSPECT  WS-Name-Work                                                
004220              CONVERTING "abcdefghijklmnopqrstuvwxyz"                     
004230                      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                    
004240     MOVE     "N" TO WS-Found-Sw.                                         
004250     IF       WS-Srch-Len = ZERO                                          
004260              MOVE  "Y" TO WS-Found-Sw                                    
004270     ELSE                                                                 
004280              COMPUTE WS-Match-Limit = 41 - WS-Srch-Len                   
004290              MOVE    1 TO WS-Scan-Pos                                    
004300              PERFORM BB020-SCAN-NAME THRU BB020-EXIT                     
004310                      UNTIL Name-Found                                    
004320                      OR WS-Scan-Pos > WS-Match-Limit                     
004330     END-IF.                                                              
004340     IF       Name-Found                                                  
004350              ADD      1 TO WS-Tot-Match                                  
004360              IF    Target-Is-Employee                                    
004370                    GENERATE Employee-Detail                              
004380              ELSE                                                        
004390                    GENERATE Department-Detail                            
004400              END-IF                                                      
004410     END-IF.                                                              
004420*                                                                         
004430 BB010-EXIT.  EXIT.                                                       
004440*                                                                         
004450 BB020-SCAN-NAME.                                                         
004460*----------------                                                         
004470     IF       WS-Name-Work (WS-Scan-Pos : WS-Srch-Len) =                  
004480              WS-Search-Work (1 : WS-Srch-Len)                            
004490              MOVE  "Y" TO WS-Found-Sw                                    
004500     ELSE                                                                 
004510              ADD   1 TO WS-Scan-Pos                                      
004520     END-IF.                                                              
004530*                                                                         
004540 BB020-EXIT.  EXIT.                                                       
004550*                                                                         
004560 AA090-CLOSE-FILES       SECTION.                                         
004570*********************************                                         
004580     IF       Target-Is-Employee                                          
004590              CLOSE PY-Employee-File                                      
004600     ELSE                                                                 
004610              CLOSE PY-Department-File                                    
004620     END-IF.                                                              
004630     CLOSE    Print-File.                                                 
004640*                                                                         
004650 AA090-EXIT.  EXIT SECTION.                                               
