000010* fd for the Payslip Output file.                                         
000020* 09/02/26 vbc - 1.00 Created.                                            
000030*                                                                         
000040 FD  PY-Payslip-File.                                                     
000050 COPY "wspyslp.cob".                                                      
